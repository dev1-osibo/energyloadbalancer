000100*****************************************************
000200*                                                    *
000300*   FILE CONTROL ENTRY FOR RESULTS REPORT FILE       *
000400*      132 COLUMN PRINT FILE, NO CONTROL BREAKS      *
000500*                                                    *
000600*****************************************************
000700* 04/11/25 VBC - CREATED.                                           AS9903
000800*
000900     SELECT   RESULTS-REPORT ASSIGN       "RESLRPT"
001000                             ORGANIZATION LINE SEQUENTIAL
001100                             STATUS       RESULTS-REPORT-STATUS.
001200*

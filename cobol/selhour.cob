000100*****************************************************
000200*                                                    *
000300*   FILE CONTROL ENTRY FOR HOURLY USAGE FILE         *
000400*      (OPTENA ENERGY OPTIMIZATION BATCH)            *
000500*                                                    *
000600*****************************************************
000700* 04/11/25 VBC - CREATED FOR PY-ENERGY CONVERSION.                  AS9901
000800* 19/11/25 VBC - RENAMED HOURLY-USAGE FROM HOURLY-LOAD PER AS9911.  AS9911
000900*
001000     SELECT   HOURLY-USAGE ASSIGN       "HOURUSG"
001100                           ORGANIZATION SEQUENTIAL
001200                           STATUS       HOURLY-USAGE-STATUS.
001300*

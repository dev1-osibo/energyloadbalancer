000100*****************************************************
000200*                                                    *
000300*   RECORD DEFINITION FOR OPTIMIZED HOURS FILE       *
000400*      ONE RECORD PER HOUR, SHIFT-SIMULATOR ONLY     *
000500*                                                    *
000600*****************************************************
000700* FILE SIZE 51 BYTES, PADDED TO 56 BY FILLER.
000800*
000900* 12/11/25 VBC - CREATED.                                           AS9912
001000*
001100 FD  OPTIMIZED-HOURS.
001200*
001300 01  OPO-OPTIM-RECORD.
001400     03  OPO-TIMESTAMP            PIC X(19).
001500*                                    COPIED FROM OPH-TIMESTAMP.
001600     03  OPO-BASELINE-ENERGY-KWH  PIC 9(7)V9(4).
001700*                                    LOAD-FACTOR ADJUSTED ENERGY.
001800     03  OPO-OPTIMIZED-ENERGY-KWH PIC 9(7)V9(4).
001900*                                    POST-SHIFT ENERGY, FLOORED.
002000     03  OPO-RENEWABLE-AVAIL-PCT  PIC 9(3)V9(2).
002100*                                    COPIED FROM OPH-AVAIL-PCT.
002200     03  OPO-ENERGY-PRICE-KWH     PIC 9V9(4).
002300*                                    PRICE ACTUALLY USED FOR HOUR.
002400     03  FILLER                   PIC X(05).
002500*

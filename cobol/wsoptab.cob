000100*****************************************************
000200*                                                    *
000300*   WORKING STORAGE FOR THE IN-MEMORY HOURLY TABLE   *
000400*      LOADED ONCE BY CC000-LOAD-HOURLY-RTN AND USED *
000500*      BY ALL FOUR SIMULATORS                        *
000600*                                                    *
000700*****************************************************
000800* TABLE SIZED FOR ONE YEAR OF HOURLY RECORDS (8,784
000900*  LEAP-YEAR HOURS) PLUS A SMALL MARGIN - RESIZE HERE
001000*  ONLY, NOTHING ELSE IN THE PROGRAM KNOWS THE LIMIT.
001100*
001200* 05/11/25 VBC - CREATED.                                           AS9904
001300* 22/11/25 VBC - SPLIT OPW-MIX BLOCK OUT OF OPW-ENTRY,              AS9921
001400*                COMP-3 SO THE 9,000 X 3 ADD/SUBTRACTs
001500*                IN THE SHIFT SWEEPS DO NOT CRAWL.
001600*
001700 01  OPT-TABLE-CONTROL.
001800     03  OPT-MAX-ENTRIES      PIC 9(4)   COMP  VALUE 9000.
001900     03  OPT-ENTRY-COUNT      PIC 9(4)   COMP  VALUE ZERO.
002100     03  OPT-RECS-READ        PIC 9(5)   COMP  VALUE ZERO.
002200     03  OPT-RECS-REJECTED    PIC 9(5)   COMP  VALUE ZERO.
002300     03  OPT-RECS-PROCESSED   PIC 9(5)   COMP  VALUE ZERO.
002350     03  FILLER               PIC X(02).
002400*
002500 01  OPT-TABLE.
002600     03  OPT-ENTRY OCCURS 9000 TIMES
002700                    INDEXED BY OPT-IX.
002800         05  OPW-TIMESTAMP         PIC X(19).
002900         05  OPW-BASELINE-ENERGY   PIC S9(7)V9(4) COMP-3.
003000         05  OPW-AVAIL-PCT         PIC 9(3)V9(2).
003100         05  OPW-AVAIL-FRACTION    PIC 9V9(4)     COMP-3.
003200         05  OPW-PRICE-USED        PIC 9V9(4)     COMP-3.
003300         05  OPW-MIX.
003400             07  OPW-BASE-MIX-EMIS PIC S9(9)V9(4) COMP-3.
003500             07  OPW-THR-OPT-NRG   PIC S9(7)V9(4) COMP-3.
003600             07  OPW-THR-OPT-EMIS  PIC S9(9)V9(4) COMP-3.
003700             07  OPW-SHF-OPT-NRG   PIC S9(7)V9(4) COMP-3.
003800             07  OPW-SHF-OPT-EMIS  PIC S9(9)V9(4) COMP-3.
003900             07  OPW-GRN-OPT-NRG   PIC S9(7)V9(4) COMP-3.
004000         05  FILLER                PIC X(04).
004100*

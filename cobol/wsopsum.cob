000100*****************************************************
000200*                                                    *
000300*   WORKING STORAGE FOR THE RESULTS SUMMARY RECORD   *
000400*      ONE SET PER STRATEGY, BUILT BY EACH SIMULATOR *
000500*      AND EDITED ONTO THE PRINT LINE BY 8100        *
000600*                                                    *
000700*****************************************************
000800* 06/11/25 VBC - CREATED.                                           AS9905
000900* 13/11/25 VBC - ADDED OPS-CARBON-IMPACT-PCT FOR SHIFT.             AS9913
001000*
001100 01  OPS-SUMMARY-RECORD.
001200     03  OPS-STRATEGY-NAME        PIC X(20).
001300     03  OPS-BASELINE-ENERGY-KWH  PIC S9(11)V9(4) COMP-3.
001400     03  OPS-OPTIMIZED-ENERGY-KWH PIC S9(11)V9(4) COMP-3.
001500     03  OPS-ENERGY-SAVINGS-KWH   PIC S9(11)V9(4) COMP-3.
001600     03  OPS-BASELINE-COST        PIC S9(11)V9(4) COMP-3.
001700     03  OPS-OPTIMIZED-COST       PIC S9(11)V9(4) COMP-3.
001800     03  OPS-COST-SAVINGS        PIC S9(11)V9(4) COMP-3.
001900     03  OPS-BASELINE-EMIS-KG     PIC S9(11)V9(4) COMP-3.
002000     03  OPS-OPTIMIZED-EMIS-KG    PIC S9(11)V9(4) COMP-3.
002100     03  OPS-EMIS-SAVINGS-KG      PIC S9(11)V9(4) COMP-3.
002200     03  OPS-CARBON-IMPACT-PCT    PIC S9(3)V9(2)  COMP-3.
002300     03  FILLER                   PIC X(10).
002400*

000100*****************************************************
000200*                                                    *
000300*   FILE CONTROL ENTRY FOR RUN PARAMETER FILE        *
000400*      (OPTENA ENERGY OPTIMIZATION BATCH)            *
000500*                                                    *
000600*****************************************************
000700* 04/11/25 VBC - CREATED.                                           AS9902
000800*
000900     SELECT   RUN-PARAMS   ASSIGN       "RUNPARM"
001000                           ORGANIZATION SEQUENTIAL
001100                           STATUS       RUN-PARAMS-STATUS.
001200*

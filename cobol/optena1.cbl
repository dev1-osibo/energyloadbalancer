000100*****************************************************************
000200*                                                                *
000300*            DATA CENTER ENERGY OPTIMIZATION BATCH RUN          *
000400*                                                                *
000500*      READS AN HOURLY WORKLOAD FILE AND A RUN PARAMETER        *
000600*      RECORD, COMPUTES BASELINE TOTALS AND RUNS FOUR           *
000700*      WORKLOAD-SHIFTING OPTIMIZATION STRATEGIES AGAINST         *
000800*      THEM, THEN PRINTS A COMBINED SUMMARY REGISTER.            *
000900*                                                                *
001000*****************************************************************
001100*
001200 IDENTIFICATION          DIVISION.
001300*================================
001400*
001500     PROGRAM-ID.         OPTENA1.
001600*
001700     AUTHOR.             D R PATEL.
001800*
001900     INSTALLATION.       APPLEWOOD COMPUTERS - ENERGY SYS GROUP.
002000*
002100     DATE-WRITTEN.       05/11/1986.
002200*
002300     DATE-COMPILED.
002400*
002500     SECURITY.           COMPANY CONFIDENTIAL. SEE RUN BOOK OP-100
002600                          FOR DISTRIBUTION RESTRICTIONS.
002700*
002800*    REMARKS.            BATCH ENERGY OPTIMIZATION RUN - SEE SPEC
002900*                          OP-ENG-004 (ENERGY DEPT, DATA CENTRE
003000*                          FACILITIES). LOADS HOURLY-USAGE AND
003100*                          APPLIES THE BASELINE, THRESHOLD, SHIFT
003200*                          AND GREEN-SCALE STRATEGIES IN TURN,
003300*                          THEN PRINTS RESULTS-REPORT.
003400*
003500*    CALLED MODULES.     NONE.
003600*
003700*    FILES USED.         HOURLY-USAGE   - HOURLY WORKLOAD INPUT.
003800*                        RUN-PARAMS     - SINGLE PARAMETER RECORD.
003900*                        OPTIMIZED-HOURS- SHIFT STRATEGY DETAIL.
004000*                        RESULTS-REPORT - 132 COL SUMMARY REPORT.
004100*
004200*    ERROR MESSAGES USED.
004300*                        OP001 - OP006. SEE ERROR-MESSAGES BELOW.
004400*
004500*----------------------------------------------------------------*
004600* CHANGE LOG.
004700*----------------------------------------------------------------*
004800* 05/11/86 DRP - 1.0.00 CREATED FOR ENERGY DEPT CONVERSION OF        R1000
004900*                       THE OLD SPREADSHEET MACRO ONTO NIGHTLY.
005000* 18/11/86 DRP - 1.0.01 ADDED HOURLY ENERGY-PRICE-PER-KWH, FLAT      R1001
005100*                       RATE FALLBACK WAS HARDCODED TO .10 SO FAR.
005200* 02/12/86 DRP - 1.0.02 BASELINE-LOAD-FACTOR ADDED PER OP-ENG-004    R1002
005300*                       REV B - APPLIED AT LOAD TIME, NOT PER RUN.
005400* 14/01/87 DRP - 1.1.00 SHIFT-SIMULATOR GREEN SWEEP WAS ADDING       R1100
005500*                       WHOLE POOL TO HOUR 1 - CAPPED AT 20 PCT OF
005600*                       THE HOUR'S OWN BASELINE ENERGY. EN0014.
005700* 09/03/87 DRP - 1.1.01 CARBON-IMPACT-PCT DIVIDE BY ZERO WHEN RUN    R1101
005800*                       AGAINST AN ALL-NON-RENEWABLE SAMPLE.
005900* 22/06/87 MHS - 1.1.02 GREEN-SCALE-SIMULATOR ADDED, RUN NOW         R1102
006000*                       PRINTS ALL FOUR BLOCKS NOT JUST THREE.
006100* 11/02/88 MHS - 1.2.00 REJECTED RECORD COUNT ADDED TO TRAILER       R1200
006200*                       PER AUDIT REQUEST FROM FACILITIES.
006300* 30/08/89 DRP - 1.2.01 NON-NUMERIC ENERGY NOW REJECTS THE           R1201
006400*                       RECORD, NO LONGER ABORTS RUN. TKT EN0041.
006500* 17/05/91 MHS - 1.2.02 PAGE HEADING NOW ECHOES ALL FIVE RUN         R1202
006600*                       PARMS, AUDITOR COULD NOT TELL RATES USED.
006700* 06/01/94 DRP - 1.3.00 TABLE RESIZED 2000 TO 4500 HOURS, SITE       R1300
006800*                       2 SENDS SIX MONTHS IN ONE FILE NOW.
006900* 19/09/96 MHS - 1.3.01 RENEWABLE-AVAIL-PCT MISSING NOW ABORTS       R1301
007000*                       THE RUN, NO LONGER TREATED AS ZERO.
007100* 04/02/99 DRP - 1.4.00 Y2K - OPH-TIMESTAMP WAS BEING WINDOWED       R1400
007200*                       AS A 2-DIGIT YEAR ON THE PRINT LINE ONLY,
007300*                       FIELD ITSELF WAS ALWAYS CCYY. LINE FIXED.
007400* 23/11/99 DRP -    .01 Y2K SIGN-OFF TESTING COMPLETE - NO           R1401
007500*                       FURTHER CHANGES REQUIRED FOR CENTURY ROLL.
007600* 14/03/02 MHS - 1.5.00 TABLE RESIZED 4500 TO 9000 HOURS, SITE       R1500
007700*                       3 COMBINES A YEAR PLUS CARRY-OVER IN RUN.
007800* 27/10/05 DRP - 1.5.01 SHIFT POOL SWEEP NOW STOPS AS SOON AS        R1501
007900*                       POOL REACHES ZERO INSTEAD OF SCANNING ON.
008000* 08/06/09 MHS - 1.5.02 WK-FLAT-PRICE NO LONGER USED FOR SHIFT       R1502
008100*                       COST, SHIFT USES PER-HOUR PRICE. EN0077.
008200* 19/01/12 DRP - 1.6.00 OPTIMIZED-HOURS DETAIL FILE ADDED FOR        R1600
008300*                       THE SHIFT STRATEGY PER FACILITIES REQUEST.
008400* 25/07/16 MHS - 1.6.01 EDITED SAVINGS FIELDS CAN NOW GO             R1601
008500*                       NEGATIVE, TRAILING MINUS WAS MISSING.
008600* 12/04/25 DRP - 1.7.00 RUN PARAMETER FILE MAY NOW BE ABSENT -       R1700
008700*                       ALL FIVE DEFAULTS APPLY, RUN NOT ABORTED.
008750* 04/08/26 MHS - 1.7.01 COPY MEMBERS WERE CARDED IN UPPER CASE       R1701
008760*                       .COB, DID NOT RESOLVE ON THE NEW CASE
008770*                       SENSITIVE BUILD SERVER - RELABELLED TO
008780*                       MATCH THE ACTUAL LOWER CASE MEMBER NAMES.
008790*                       REPORT FIGURES NOW COMPUTE ROUNDED ONTO
008791*                       THE 2-DECIMAL EDIT FIELDS, WAS A PLAIN
008792*                       MOVE AND TRUNCATED THE LOW ORDER DIGITS.
008793*                       EN0093.
008794* 10/08/26 MHS - 1.7.02 WK-PRICE-TEMP WAS ONLY 9V9(4), ONE           R1702
008795*                       INTEGER DIGIT - OVERFLOWED AND TRUNCATED
008796*                       SILENTLY ON ANY REALISTIC ENERGY X PRICE
008797*                       PRODUCT. WIDENED TO MATCH THE MIX-TEMP
008798*                       FIELDS. EE100-THRESHOLD-ONE-RTN WAS ALSO
008799*                       ADDING RAW KWH INTO WK-THR-BASE-COST
008800*                       INSTEAD OF KWH TIMES FLAT PRICE - BASELINE
008801*                       COST (AND THE SAVINGS DERIVED FROM IT) WAS
008802*                       WRONG BY A FACTOR OF 1/PRICE. EN0094.
008803*----------------------------------------------------------------*
008900*
009000 ENVIRONMENT             DIVISION.
009100*================================
009200*
009300 CONFIGURATION           SECTION.
009400*-----------------------------
009500 SOURCE-COMPUTER.        ENERGY-HOST.
009600 OBJECT-COMPUTER.        ENERGY-HOST.
009700 SPECIAL-NAMES.
009800     C01                 IS TOP-OF-FORM
009900     CLASS NUMERIC-SIGN  IS "+" "-"
010000     UPSI-0              ON STATUS IS UPSI-0-ON
010100                         OFF STATUS IS UPSI-0-OFF.
010200*
010300 INPUT-OUTPUT            SECTION.
010400 FILE-CONTROL.
010500     COPY   "selhour.cob".
010600     COPY   "selrprm.cob".
010700     COPY   "seloptm.cob".
010800     COPY   "selprnt.cob".
010900*
011000 DATA                    DIVISION.
011100*================================
011200*
011300 FILE                    SECTION.
011400*
011500     COPY   "fdhour.cob".
011600     COPY   "fdrprm.cob".
011700     COPY   "fdoptm.cob".
011800     COPY   "fdprnt.cob".
011900*
012000 WORKING-STORAGE         SECTION.
012100*-----------------------------
012200 77  PROG-NAME            PIC X(19) VALUE "OPTENA1 (1.7.02)".
012300*
012400     COPY   "wsoptab.cob".
012500     COPY   "wsopsum.cob".
012600*
012700 01  WS-FILE-STATUS.
012800     03  HOURLY-USAGE-STATUS     PIC XX VALUE ZERO.
012900     03  RUN-PARAMS-STATUS       PIC XX VALUE ZERO.
013000     03  OPTIMIZED-HOURS-STATUS  PIC XX VALUE ZERO.
013100     03  RESULTS-REPORT-STATUS   PIC XX VALUE ZERO.
013150     03  FILLER                  PIC X(02).
013200*
013300 01  WS-SWITCHES.
013400     03  HOURLY-EOF-SW        PIC X  VALUE "N".
013500         88  HOURLY-EOF              VALUE "Y".
013600     03  WS-REJECT-SW         PIC X  VALUE "N".
013700         88  WS-REJECTED              VALUE "Y".
013750     03  FILLER               PIC X(02).
013800*
013900 01  WS-RUN-PARAMETERS.
014000*                         RESOLVED PARAMETERS - DEFAULT OR FROM
014100*                         THE RUN-PARAMS RECORD, WHICHEVER.
014200     03  WK-RENEWABLE-THRESHOLD PIC 9V9(4)     COMP-3 VALUE .7000.
014300     03  WK-FLAT-PRICE          PIC 9V9(4)     COMP-3 VALUE .1000.
014400     03  WK-EF-NONREN           PIC 9V9(4)     COMP-3 VALUE .5000.
014500     03  WK-EF-REN              PIC 9V9(4)     COMP-3 VALUE .0200.
014600     03  WK-LOAD-FACTOR         PIC 9V9(2)     COMP-3 VALUE 1.00.
014650     03  FILLER                 PIC X(02).
014700*
014800 01  WS-RUN-PARAMETERS-X REDEFINES WS-RUN-PARAMETERS.
014900*                         OLD PARAMETER-DUMP UTILITY NAMED THESE
015000*                         FIELDS WKX- NOT WK- - LEFT IN PLACE SO
015100*                         THAT UTILITY STILL COPIES CLEAN.
015200     03  WKX-THRESHOLD        PIC 9V9(4)     COMP-3.
015300     03  WKX-FLAT-PRICE       PIC 9V9(4)     COMP-3.
015400     03  WKX-EF-NONREN        PIC 9V9(4)     COMP-3.
015500     03  WKX-EF-REN           PIC 9V9(4)     COMP-3.
015600     03  WKX-LOAD-FACTOR      PIC 9V9(2)     COMP-3.
015650     03  FILLER               PIC X(02).
015700*
015800 01  WS-BASELINE-TOTALS.
015900     03  WK-TOTAL-ENERGY      PIC S9(11)V9(4) COMP-3 VALUE ZERO.
016000     03  WK-TOTAL-COST        PIC S9(11)V9(4) COMP-3 VALUE ZERO.
016100     03  WK-TOTAL-EMIS        PIC S9(11)V9(4) COMP-3 VALUE ZERO.
016150     03  FILLER               PIC X(02).
016200*
016300 01  WS-THRESHOLD-TOTALS.
016400     03  WK-THR-OPT-ENERGY    PIC S9(11)V9(4) COMP-3 VALUE ZERO.
016500     03  WK-THR-BASE-COST     PIC S9(11)V9(4) COMP-3 VALUE ZERO.
016600     03  WK-THR-OPT-COST      PIC S9(11)V9(4) COMP-3 VALUE ZERO.
016700     03  WK-THR-BASE-EMIS     PIC S9(11)V9(4) COMP-3 VALUE ZERO.
016800     03  WK-THR-OPT-EMIS      PIC S9(11)V9(4) COMP-3 VALUE ZERO.
016850     03  FILLER               PIC X(02).
016900*
017000 01  WS-SHIFT-TOTALS.
017100     03  WK-SHIFT-POOL        PIC S9(11)V9(4) COMP-3 VALUE ZERO.
017200     03  WK-SHIFT-CAP         PIC S9(11)V9(4) COMP-3 VALUE ZERO.
017300     03  WK-SHIFT-ADD         PIC S9(11)V9(4) COMP-3 VALUE ZERO.
017400     03  WK-SHF-BASE-ENERGY   PIC S9(11)V9(4) COMP-3 VALUE ZERO.
017500     03  WK-SHF-OPT-ENERGY    PIC S9(11)V9(4) COMP-3 VALUE ZERO.
017600     03  WK-SHF-BASE-COST     PIC S9(11)V9(4) COMP-3 VALUE ZERO.
017700     03  WK-SHF-OPT-COST      PIC S9(11)V9(4) COMP-3 VALUE ZERO.
017800     03  WK-SHF-BASE-EMIS     PIC S9(11)V9(4) COMP-3 VALUE ZERO.
017900     03  WK-SHF-OPT-EMIS      PIC S9(11)V9(4) COMP-3 VALUE ZERO.
018000     03  WK-CARBON-IMPACT-PCT PIC S9(3)V9(2)  COMP-3 VALUE ZERO.
018050     03  FILLER               PIC X(02).
018100*
018200 01  WS-GREEN-SCALE-TOTALS.
018300     03  WK-GRN-OPT-ENERGY    PIC S9(11)V9(4) COMP-3 VALUE ZERO.
018400     03  WK-GRN-OPT-COST      PIC S9(11)V9(4) COMP-3 VALUE ZERO.
018500     03  WK-GRN-OPT-EMIS      PIC S9(11)V9(4) COMP-3 VALUE ZERO.
018550     03  FILLER               PIC X(02).
018600*
018700 01  WS-WORK-FIELDS.
018800     03  WK-ONE-MINUS-FRAC    PIC S9V9(4)     COMP-3 VALUE ZERO.
018900     03  WK-MIX-TEMP-1        PIC S9(9)V9(4)  COMP-3 VALUE ZERO.
019000     03  WK-MIX-TEMP-2        PIC S9(9)V9(4)  COMP-3 VALUE ZERO.
019100     03  WK-PRICE-TEMP        PIC S9(9)V9(4)  COMP-3 VALUE ZERO.
019150     03  FILLER               PIC X(02).
019200     03  WS-TODAY             PIC 9(8).
019300*
019400 01  WS-TODAY-BROKEN REDEFINES WS-TODAY.
019500*                             SPLIT VIEW USED ONLY TO BUILD THE
019600*                             SLASH-FORM RUN DATE ON THE HEADING.
019700     03  WSD-CCYY             PIC 9(4).
019800     03  WSD-MO               PIC 99.
019900     03  WSD-DA               PIC 99.
020000*
020100 01  WS-TODAY-YY REDEFINES WS-TODAY.
020200*                             OLD 2-DIGIT-YEAR VIEW - KEPT FOR THE
020300*                             FACILITIES SIDE REPORT THAT STILL
020400*                             WANTS A YYMMDD STAMP. NOT USED FOR
020500*                             ANY DATE MATH SINCE THE Y2K FIX.
020600     03  WSD-YY-CENT           PIC 99.
020700     03  WSD-YY-YR             PIC 99.
020800     03  WSD-YY-MO             PIC 99.
020900     03  WSD-YY-DA             PIC 99.
021000*
021100 01  ERROR-MESSAGES.
021150     03  FILLER PIC X(02).
021200     03  OP001  PIC X(53) VALUE
021300       "OP001 RUN PARAMETER FILE NOT FOUND - DEFAULTS APPLIED".
021400     03  OP002  PIC X(47) VALUE
021500       "OP002 HOURLY USAGE FILE NOT FOUND - RUN ABORTED".
021600     03  OP003  PIC X(53) VALUE
021700       "OP003 NO USABLE RECORDS ON HOURLY USAGE - RUN ABORTED".
021800     03  OP004  PIC X(53) VALUE
021900       "OP004 RENEWABLE AVAIL PCT MISSING ON RECORD - ABORTED".
022000     03  OP005  PIC X(53) VALUE
022100         "OP005 UNABLE TO OPEN OPTIMIZED HOURS OUTPUT - ABORTED".
022200     03  OP006  PIC X(49) VALUE
022300         "OP006 UNABLE TO OPEN RESULTS REPORT - RUN ABORTED".
022400*
022500*----------------------------------------------------------------*
022600* PRINT LINE WORK AREAS - MOVED TO OPR-PRINT-LINE BEFORE EACH
022700*  WRITE. THREE LAYOUTS SHARE THE SAME 132 BYTE LINE.
022800*----------------------------------------------------------------*
022900*
023000 01  WS-HEAD-LINE-1.
023100     03  FILLER               PIC X(01)       VALUE SPACES.
023200     03  WHL-PROG-NAME        PIC X(19).
023300     03  FILLER               PIC X(02)       VALUE SPACES.
023400     03  WHL-TITLE            PIC X(48)       VALUE
023500         "DATA CENTER ENERGY OPTIMIZATION BATCH - OPTENA1".
023600     03  WHL-RUN-DATE-TAG     PIC X(10)       VALUE "RUN DATE: ".
023700     03  WHL-RUN-DATE         PIC X(10).
023800     03  FILLER               PIC X(42)       VALUE SPACES.
023900*
024000 01  WS-HEAD-LINE-2.
024100     03  FILLER               PIC X(01)       VALUE SPACES.
024200     03  WHL2-TAG-1           PIC X(18)       VALUE
024300         "RENEWABLE THRESH: ".
024400     03  WHL2-THRESHOLD       PIC Z9.99.
024500     03  WHL2-TAG-2           PIC X(14)       VALUE
024600         "  FLAT PRICE: ".
024700     03  WHL2-FLAT-PRICE      PIC Z9.99.
024800     03  WHL2-TAG-3           PIC X(10)       VALUE
024900         "  EF-NRN: ".
025000     03  WHL2-EF-NONREN       PIC Z9.99.
025100     03  WHL2-TAG-4           PIC X(10)       VALUE
025200         "  EF-REN: ".
025300     03  WHL2-EF-REN          PIC Z9.99.
025400     03  WHL2-TAG-5           PIC X(14)       VALUE
025500         "  LOAD FACTOR: ".
025600     03  WHL2-LOAD-FACTOR     PIC Z9.99.
025700     03  FILLER               PIC X(29)       VALUE SPACES.
025800*
025900 01  WS-HEAD-LINE-3.
026000     03  FILLER               PIC X(02)       VALUE SPACES.
026100     03  WHL3-COL-1           PIC X(10)       VALUE "STRATEGY".
026200     03  WHL3-COL-2           PIC X(12)       VALUE "METRIC".
026300     03  WHL3-COL-3           PIC X(16)       VALUE "BASELINE".
026400     03  WHL3-COL-4           PIC X(16)       VALUE "OPTIMIZED".
026500     03  WHL3-COL-5           PIC X(16)       VALUE "SAVINGS".
026600     03  FILLER               PIC X(60)       VALUE SPACES.
026700*
026800 01  WS-DETAIL-LINE.
026900     03  FILLER               PIC X(02)       VALUE SPACES.
027000     03  WDL-STRATEGY         PIC X(12).
027100     03  WDL-METRIC           PIC X(12).
027200     03  WDL-BASELINE         PIC Z,ZZZ,ZZ9.99-.
027300     03  FILLER               PIC X(03)       VALUE SPACES.
027400     03  WDL-OPTIMIZED        PIC Z,ZZZ,ZZ9.99-.
027500     03  FILLER               PIC X(03)       VALUE SPACES.
027600     03  WDL-SAVINGS          PIC Z,ZZZ,ZZ9.99-.
027700     03  FILLER               PIC X(65)       VALUE SPACES.
027800*
027900 01  WS-CARBON-LINE.
028000     03  FILLER               PIC X(02)       VALUE SPACES.
028100     03  WCL-TAG              PIC X(30)       VALUE
028200         "CARBON FOOTPRINT IMPACT:".
028300     03  WCL-PCT              PIC ZZ9.99.
028400     03  FILLER               PIC X(01)       VALUE "%".
028500     03  FILLER               PIC X(96)       VALUE SPACES.
028600*
028700 01  WS-TRAILER-LINE.
028800     03  FILLER             PIC X(02)   VALUE SPACES.
028900     03  WTL-TAG-1          PIC X(16)   VALUE "RECORDS READ:".
029000     03  WTL-RECS-READ      PIC ZZ,ZZ9.
029100     03  WTL-TAG-2          PIC X(20)
029200                             VALUE "  RECORDS REJECTED:".
029300     03  WTL-RECS-REJECTED  PIC ZZ,ZZ9.
029400     03  WTL-TAG-3          PIC X(21)
029500                             VALUE "  RECORDS PROCESSED:".
029600     03  WTL-RECS-PROCESSED PIC ZZ,ZZ9.
029700     03  FILLER             PIC X(45)   VALUE SPACES.
029800*
029900 PROCEDURE               DIVISION.
030000*================================
030100*
030200 AA000-MAIN                SECTION.
030300*
030400 AA000-START.
030500     ACCEPT   WS-TODAY     FROM DATE YYYYMMDD.
030600     MOVE     WSD-MO       TO WHL-RUN-DATE (1:2).
030700     MOVE     "/"          TO WHL-RUN-DATE (3:1).
030800     MOVE     WSD-DA       TO WHL-RUN-DATE (4:2).
030900     MOVE     "/"          TO WHL-RUN-DATE (6:1).
031000     MOVE     WSD-CCYY     TO WHL-RUN-DATE (7:4).
031100*
031200     PERFORM  BB000-LOAD-PARAMS-RTN     THRU BB000-EXIT.
031300     PERFORM  CC000-LOAD-HOURLY-RTN     THRU CC000-EXIT.
031400     PERFORM  HH000-PRINT-HEADING-RTN   THRU HH000-EXIT.
031500     PERFORM  DD000-BASELINE-CALC-RTN   THRU DD000-EXIT.
031600     PERFORM  EE000-THRESHOLD-SIM-RTN   THRU EE000-EXIT.
031700     PERFORM  FF000-SHIFT-SIM-RTN       THRU FF000-EXIT.
031800     PERFORM  GG000-GREEN-SCALE-SIM-RTN THRU GG000-EXIT.
031900     PERFORM  HH900-PRINT-TRAILER-RTN   THRU HH900-EXIT.
032000*
032100     CLOSE    HOURLY-USAGE
032200              RESULTS-REPORT.
032300     IF       OPTIMIZED-HOURS-STATUS = "00"
032400              CLOSE OPTIMIZED-HOURS
032500     END-IF.
032600     STOP     RUN.
032700*
032800 AA000-EXIT.
032900     EXIT.
033000*
033100*----------------------------------------------------------------*
033200* BB000 - LOAD RUN PARAMETERS, DEFAULTS APPLY TO ANY ZERO FIELD
033300*  AND TO THE WHOLE RECORD IF THE FILE IS NOT FOUND. NOT FATAL -
033400*  PER OP-ENG-004 A MISSING PARAMETER FILE JUST MEANS "USE THE
033500*  STANDARD RUN".
033600*----------------------------------------------------------------*
033700*
033800 BB000-LOAD-PARAMS-RTN    SECTION.
033900*
034000 BB000-START.
034100     OPEN     INPUT RUN-PARAMS.
034200     IF       RUN-PARAMS-STATUS NOT = "00"
034300              DISPLAY OP001
034400              GO TO BB000-EXIT
034500     END-IF.
034600*
034700     READ     RUN-PARAMS INTO OPP-PARAM-RECORD
034800              AT END
034900                       DISPLAY OP001
035000                       GO TO BB000-CLOSE
035100     END-READ.
035200     PERFORM  BB100-APPLY-DEFAULTS-RTN THRU BB100-EXIT.
035300*
035400 BB000-CLOSE.
035500     CLOSE    RUN-PARAMS.
035600*
035700 BB000-EXIT.
035800     EXIT.
035900*
036000 BB100-APPLY-DEFAULTS-RTN.
036100     IF       OPP-RENEWABLE-THRESHOLD NOT = ZERO
036200              MOVE OPP-RENEWABLE-THRESHOLD
036300                TO WK-RENEWABLE-THRESHOLD
036400     END-IF.
036500     IF       OPP-FLAT-PRICE-KWH NOT = ZERO
036600              MOVE OPP-FLAT-PRICE-KWH      TO WK-FLAT-PRICE
036700     END-IF.
036800     IF       OPP-EF-NON-RENEWABLE NOT = ZERO
036900              MOVE OPP-EF-NON-RENEWABLE    TO WK-EF-NONREN
037000     END-IF.
037100     IF       OPP-EF-RENEWABLE NOT = ZERO
037200              MOVE OPP-EF-RENEWABLE        TO WK-EF-REN
037300     END-IF.
037400     IF       OPP-LOAD-FACTOR NOT = ZERO
037500              MOVE OPP-LOAD-FACTOR         TO WK-LOAD-FACTOR
037600     END-IF.
037700*
037800 BB100-EXIT.
037900     EXIT.
038000*
038100*----------------------------------------------------------------*
038200* CC000 - LOAD THE HOURLY USAGE FILE INTO OPT-TABLE. A NON-
038300*  NUMERIC ENERGY FIELD REJECTS JUST THAT RECORD (TKT EN0041);
038400*  A MISSING RENEWABLE AVAILABILITY OR AN EMPTY/UNREADABLE FILE
038500*  ABORTS THE WHOLE RUN - SEE OP-ENG-004 SECTION 4.
038600*----------------------------------------------------------------*
038700*
038800 CC000-LOAD-HOURLY-RTN    SECTION.
038900*
039000 CC000-START.
039100     OPEN     INPUT HOURLY-USAGE.
039200     IF       HOURLY-USAGE-STATUS NOT = "00"
039300              DISPLAY OP002
039400              STOP RUN
039500     END-IF.
039600*
039700     PERFORM  CC100-READ-HOURLY-RTN THRU CC100-EXIT
039800              UNTIL HOURLY-EOF
039900                 OR OPT-ENTRY-COUNT >= OPT-MAX-ENTRIES.
040000     CLOSE    HOURLY-USAGE.
040100*
040200     IF       OPT-RECS-READ = ZERO
040300              DISPLAY OP003
040400              STOP RUN
040500     END-IF.
040600*
040700 CC000-EXIT.
040800     EXIT.
040900*
041000 CC100-READ-HOURLY-RTN.
041100     READ     HOURLY-USAGE INTO OPH-HOURLY-RECORD
041200              AT END
041300                       MOVE "Y" TO HOURLY-EOF-SW
041400                       GO TO CC100-EXIT
041500     END-READ.
041600     ADD      1 TO OPT-RECS-READ.
041700     PERFORM  CC200-VALIDATE-AND-STORE-RTN THRU CC200-EXIT.
041800*
041900 CC100-EXIT.
042000     EXIT.
042100*
042200 CC200-VALIDATE-AND-STORE-RTN.
042300     MOVE     "N" TO WS-REJECT-SW.
042400     IF       OPH-RENEWABLE-AVAIL-PCT NOT NUMERIC
042500              DISPLAY OP004
042600              STOP RUN
042700     END-IF.
042800     IF       OPH-WORKLOAD-ENERGY-KWH NOT NUMERIC
042900              MOVE "Y" TO WS-REJECT-SW
043000              ADD  1 TO OPT-RECS-REJECTED
043100              GO TO CC200-EXIT
043200     END-IF.
043300*
043400     ADD      1 TO OPT-ENTRY-COUNT.
043500     SET      OPT-IX TO OPT-ENTRY-COUNT.
043600     MOVE     OPH-TIMESTAMP             TO OPW-TIMESTAMP (OPT-IX).
043700     COMPUTE  OPW-BASELINE-ENERGY (OPT-IX) ROUNDED =
043800              OPH-WORKLOAD-ENERGY-KWH * WK-LOAD-FACTOR.
043900     MOVE     OPH-RENEWABLE-AVAIL-PCT   TO OPW-AVAIL-PCT (OPT-IX).
044000     COMPUTE  OPW-AVAIL-FRACTION (OPT-IX) ROUNDED =
044100              OPH-RENEWABLE-AVAIL-PCT / 100.
044200     IF       OPH-ENERGY-PRICE-KWH = ZERO
044300              MOVE WK-FLAT-PRICE TO OPW-PRICE-USED (OPT-IX)
044400     ELSE
044500              MOVE OPH-ENERGY-PRICE-KWH TO OPW-PRICE-USED (OPT-IX)
044600     END-IF.
044700     ADD      1 TO OPT-RECS-PROCESSED.
044800*
044900 CC200-EXIT.
045000     EXIT.
045100*
045200*----------------------------------------------------------------*
045300* DD000 - BASELINE-CALCULATOR. ALL ENERGY TREATED AS NON-
045400*  RENEWABLE - SEE OP-ENG-004 SECTION 5.1.
045500*----------------------------------------------------------------*
045600*
045700 DD000-BASELINE-CALC-RTN  SECTION.
045800*
045900 DD000-START.
046000     PERFORM  DD100-ACCUM-ONE-RTN THRU DD100-EXIT
046100              VARYING OPT-IX FROM 1 BY 1
046200              UNTIL OPT-IX > OPT-ENTRY-COUNT.
046300     COMPUTE  WK-TOTAL-COST ROUNDED =
046400              WK-TOTAL-ENERGY * WK-FLAT-PRICE.
046500     COMPUTE  WK-TOTAL-EMIS ROUNDED =
046600              WK-TOTAL-ENERGY * WK-EF-NONREN.
046700*
046800     MOVE     "BASELINE"        TO OPS-STRATEGY-NAME.
046900     MOVE     WK-TOTAL-ENERGY   TO OPS-BASELINE-ENERGY-KWH
047000                                    OPS-OPTIMIZED-ENERGY-KWH.
047100     MOVE     ZERO              TO OPS-ENERGY-SAVINGS-KWH.
047200     MOVE     WK-TOTAL-COST     TO OPS-BASELINE-COST
047300                                    OPS-OPTIMIZED-COST.
047400     MOVE     ZERO              TO OPS-COST-SAVINGS.
047500     MOVE     WK-TOTAL-EMIS     TO OPS-BASELINE-EMIS-KG
047600                                    OPS-OPTIMIZED-EMIS-KG.
047700     MOVE     ZERO              TO OPS-EMIS-SAVINGS-KG
047800                                    OPS-CARBON-IMPACT-PCT.
047900     PERFORM  HH100-PRINT-STRATEGY-BLOCK-RTN THRU HH100-EXIT.
048000*
048100 DD000-EXIT.
048200     EXIT.
048300*
048400 DD100-ACCUM-ONE-RTN.
048500     ADD      OPW-BASELINE-ENERGY (OPT-IX) TO WK-TOTAL-ENERGY.
048600*
048700 DD100-EXIT.
048800     EXIT.
048900*
049000*----------------------------------------------------------------*
049100* EE000 - THRESHOLD-SIMULATOR. GREEN HOURS UNCHANGED, NON-GREEN
049200*  HOURS CUT TO 90 PCT. MIX-WEIGHTED EMISSIONS BOTH SIDES - SEE
049300*  OP-ENG-004 SECTION 5.2.
049400*----------------------------------------------------------------*
049500*
049600 EE000-THRESHOLD-SIM-RTN  SECTION.
049700*
049800 EE000-START.
049900     PERFORM  EE100-THRESHOLD-ONE-RTN THRU EE100-EXIT
050000              VARYING OPT-IX FROM 1 BY 1
050100              UNTIL OPT-IX > OPT-ENTRY-COUNT.
050200*
050300     SUBTRACT WK-THR-OPT-ENERGY FROM WK-TOTAL-ENERGY
050400              GIVING OPS-ENERGY-SAVINGS-KWH.
050500     SUBTRACT WK-THR-OPT-COST   FROM WK-THR-BASE-COST
050600              GIVING OPS-COST-SAVINGS.
050700     SUBTRACT WK-THR-OPT-EMIS   FROM WK-THR-BASE-EMIS
050800              GIVING OPS-EMIS-SAVINGS-KG.
050900*
051000     MOVE     "THRESHOLD"       TO OPS-STRATEGY-NAME.
051100     MOVE     WK-TOTAL-ENERGY   TO OPS-BASELINE-ENERGY-KWH.
051200     MOVE     WK-THR-OPT-ENERGY TO OPS-OPTIMIZED-ENERGY-KWH.
051300     MOVE     WK-THR-BASE-COST  TO OPS-BASELINE-COST.
051400     MOVE     WK-THR-OPT-COST   TO OPS-OPTIMIZED-COST.
051500     MOVE     WK-THR-BASE-EMIS  TO OPS-BASELINE-EMIS-KG.
051600     MOVE     WK-THR-OPT-EMIS   TO OPS-OPTIMIZED-EMIS-KG.
051700     MOVE     ZERO              TO OPS-CARBON-IMPACT-PCT.
051800     PERFORM  HH100-PRINT-STRATEGY-BLOCK-RTN THRU HH100-EXIT.
051900*
052000 EE000-EXIT.
052100     EXIT.
052200*
052300 EE100-THRESHOLD-ONE-RTN.
052400     PERFORM  ZZ100-MIX-EMISSIONS-RTN THRU ZZ100-EXIT.
052500     MOVE     WK-MIX-TEMP-1 TO OPW-BASE-MIX-EMIS (OPT-IX).
052600     ADD      WK-MIX-TEMP-1 TO WK-THR-BASE-EMIS.
052650     COMPUTE  WK-PRICE-TEMP ROUNDED =
052680              OPW-BASELINE-ENERGY (OPT-IX) * WK-FLAT-PRICE.
052700     ADD      WK-PRICE-TEMP TO WK-THR-BASE-COST.
052800*
052900     IF       OPW-AVAIL-FRACTION (OPT-IX) >=
053000              WK-RENEWABLE-THRESHOLD
053100              MOVE OPW-BASELINE-ENERGY (OPT-IX)
053200                                  TO OPW-THR-OPT-NRG (OPT-IX)
053300     ELSE
053400              COMPUTE OPW-THR-OPT-NRG (OPT-IX) ROUNDED =
053500                      OPW-BASELINE-ENERGY (OPT-IX) * .90
053600     END-IF.
053700*
053800     COMPUTE  WK-MIX-TEMP-2 ROUNDED =
053900              OPW-THR-OPT-NRG (OPT-IX) * WK-EF-NONREN
054000                 * (1 - OPW-AVAIL-FRACTION (OPT-IX))
054100            + OPW-THR-OPT-NRG (OPT-IX) * WK-EF-REN
054200                 * OPW-AVAIL-FRACTION (OPT-IX).
054300     MOVE     WK-MIX-TEMP-2 TO OPW-THR-OPT-EMIS (OPT-IX).
054400*
054500     ADD      OPW-THR-OPT-NRG  (OPT-IX) TO WK-THR-OPT-ENERGY.
054600     ADD      OPW-THR-OPT-EMIS (OPT-IX) TO WK-THR-OPT-EMIS.
054700     COMPUTE  WK-PRICE-TEMP ROUNDED =
054800              OPW-THR-OPT-NRG (OPT-IX) * WK-FLAT-PRICE.
054900     ADD      WK-PRICE-TEMP TO WK-THR-OPT-COST.
055000*
055100 EE100-EXIT.
055200     EXIT.
055300*
055400*----------------------------------------------------------------*
055500* FF000 - SHIFT-SIMULATOR. MOVES ENERGY FROM NON-GREEN HOURS INTO
055600*  GREEN HOURS (CAPPED AT 20 PCT PER GREEN HOUR), THEN CUTS EVERY
055700*  NON-GREEN HOUR BY 10 PCT. PER-HOUR PRICE USED THROUGHOUT - SEE
055800*  OP-ENG-004 SECTION 5.3 AND TKT EN0014 / EN0077.
055900*----------------------------------------------------------------*
056000*
056100 FF000-SHIFT-SIM-RTN      SECTION.
056200*
056300 FF000-START.
056400     OPEN     OUTPUT OPTIMIZED-HOURS.
056500     IF       OPTIMIZED-HOURS-STATUS NOT = "00"
056600              DISPLAY OP005
056700              STOP RUN
056800     END-IF.
056900*
057000     PERFORM  FF100-SHIFT-BASELINE-RTN THRU FF100-EXIT
057100              VARYING OPT-IX FROM 1 BY 1
057200              UNTIL OPT-IX > OPT-ENTRY-COUNT.
057300*
057400     PERFORM  FF200-SHIFT-GREEN-SWEEP-RTN THRU FF200-EXIT
057500              VARYING OPT-IX FROM 1 BY 1
057600              UNTIL OPT-IX > OPT-ENTRY-COUNT
057700                 OR WK-SHIFT-POOL NOT > ZERO.
057800*
057900     PERFORM  FF300-SHIFT-NONGREEN-SWEEP-RTN THRU FF300-EXIT
058000              VARYING OPT-IX FROM 1 BY 1
058100              UNTIL OPT-IX > OPT-ENTRY-COUNT.
058200*
058300     PERFORM  FF400-SHIFT-FINISH-ONE-RTN THRU FF400-EXIT
058400              VARYING OPT-IX FROM 1 BY 1
058500              UNTIL OPT-IX > OPT-ENTRY-COUNT.
058600*
058700     PERFORM  FF500-CARBON-IMPACT-RTN THRU FF500-EXIT.
058800*
058900     SUBTRACT WK-SHF-OPT-ENERGY FROM WK-SHF-BASE-ENERGY
059000              GIVING OPS-ENERGY-SAVINGS-KWH.
059100     SUBTRACT WK-SHF-OPT-COST   FROM WK-SHF-BASE-COST
059200              GIVING OPS-COST-SAVINGS.
059300     SUBTRACT WK-SHF-OPT-EMIS   FROM WK-SHF-BASE-EMIS
059400              GIVING OPS-EMIS-SAVINGS-KG.
059500*
059600     MOVE     "SHIFT"            TO OPS-STRATEGY-NAME.
059700     MOVE     WK-SHF-BASE-ENERGY TO OPS-BASELINE-ENERGY-KWH.
059800     MOVE     WK-SHF-OPT-ENERGY  TO OPS-OPTIMIZED-ENERGY-KWH.
059900     MOVE     WK-SHF-BASE-COST   TO OPS-BASELINE-COST.
060000     MOVE     WK-SHF-OPT-COST    TO OPS-OPTIMIZED-COST.
060100     MOVE     WK-SHF-BASE-EMIS   TO OPS-BASELINE-EMIS-KG.
060200     MOVE     WK-SHF-OPT-EMIS    TO OPS-OPTIMIZED-EMIS-KG.
060300     MOVE     WK-CARBON-IMPACT-PCT TO OPS-CARBON-IMPACT-PCT.
060400     PERFORM  HH100-PRINT-STRATEGY-BLOCK-RTN THRU HH100-EXIT.
060500     PERFORM  HH200-PRINT-CARBON-LINE-RTN    THRU HH200-EXIT.
060600*
060700 FF000-EXIT.
060800     EXIT.
060900*
061000 FF100-SHIFT-BASELINE-RTN.
061100*                             INIT THE WORKING OPTIMIZED ENERGY TO
061200*                             THE BASELINE, ACCUMULATE THE SHIFT
061300*                             POOL AND THE PER-HOUR BASELINE COST.
061400     MOVE     OPW-BASELINE-ENERGY (OPT-IX)
061500                TO OPW-SHF-OPT-NRG (OPT-IX).
061600     ADD      OPW-BASELINE-ENERGY (OPT-IX) TO WK-SHF-BASE-ENERGY.
061700     COMPUTE  WK-PRICE-TEMP ROUNDED =
061800              OPW-BASELINE-ENERGY (OPT-IX) *
061900              OPW-PRICE-USED (OPT-IX).
062000     ADD      WK-PRICE-TEMP TO WK-SHF-BASE-COST.
062100     ADD      OPW-BASE-MIX-EMIS (OPT-IX) TO WK-SHF-BASE-EMIS.
062200*
062300     IF       OPW-AVAIL-FRACTION (OPT-IX) < WK-RENEWABLE-THRESHOLD
062400              COMPUTE WK-SHIFT-CAP ROUNDED =
062500                      OPW-BASELINE-ENERGY (OPT-IX) *
062600                      (WK-RENEWABLE-THRESHOLD -
062700                       OPW-AVAIL-FRACTION (OPT-IX))
062800              ADD     WK-SHIFT-CAP TO WK-SHIFT-POOL
062900     END-IF.
063000*
063100 FF100-EXIT.
063200     EXIT.
063300*
063400 FF200-SHIFT-GREEN-SWEEP-RTN.
063500     IF       OPW-AVAIL-FRACTION (OPT-IX) >=
063600              WK-RENEWABLE-THRESHOLD
063700              COMPUTE WK-SHIFT-CAP ROUNDED =
063800                      OPW-BASELINE-ENERGY (OPT-IX) * .20
063900              IF      WK-SHIFT-POOL < WK-SHIFT-CAP
064000                      MOVE WK-SHIFT-POOL TO WK-SHIFT-ADD
064100              ELSE
064200                      MOVE WK-SHIFT-CAP  TO WK-SHIFT-ADD
064300              END-IF
064400              ADD     WK-SHIFT-ADD TO OPW-SHF-OPT-NRG (OPT-IX)
064500              SUBTRACT WK-SHIFT-ADD FROM WK-SHIFT-POOL
064600     END-IF.
064700*
064800 FF200-EXIT.
064900     EXIT.
065000*
065100 FF300-SHIFT-NONGREEN-SWEEP-RTN.
065200     IF       OPW-AVAIL-FRACTION (OPT-IX) < WK-RENEWABLE-THRESHOLD
065300              COMPUTE WK-SHIFT-CAP ROUNDED =
065400                      OPW-BASELINE-ENERGY (OPT-IX) * .10
065500              SUBTRACT WK-SHIFT-CAP FROM OPW-SHF-OPT-NRG (OPT-IX)
065600     END-IF.
065700*
065800 FF300-EXIT.
065900     EXIT.
066000*
066100 FF400-SHIFT-FINISH-ONE-RTN.
066200     IF       OPW-SHF-OPT-NRG (OPT-IX) < ZERO
066300              MOVE ZERO TO OPW-SHF-OPT-NRG (OPT-IX)
066400     END-IF.
066500*
066600     COMPUTE  WK-MIX-TEMP-1 ROUNDED =
066700              OPW-SHF-OPT-NRG (OPT-IX) * WK-EF-NONREN
066800                 * (1 - OPW-AVAIL-FRACTION (OPT-IX))
066900            + OPW-SHF-OPT-NRG (OPT-IX) * WK-EF-REN
067000                 * OPW-AVAIL-FRACTION (OPT-IX).
067100     MOVE     WK-MIX-TEMP-1 TO OPW-SHF-OPT-EMIS (OPT-IX).
067200*
067300     ADD      OPW-SHF-OPT-NRG  (OPT-IX) TO WK-SHF-OPT-ENERGY.
067400     ADD      OPW-SHF-OPT-EMIS (OPT-IX) TO WK-SHF-OPT-EMIS.
067500     COMPUTE  WK-PRICE-TEMP ROUNDED =
067600              OPW-SHF-OPT-NRG (OPT-IX) * OPW-PRICE-USED (OPT-IX).
067700     ADD      WK-PRICE-TEMP TO WK-SHF-OPT-COST.
067800*
067900     MOVE     OPW-TIMESTAMP       (OPT-IX) TO OPO-TIMESTAMP.
068000     MOVE     OPW-BASELINE-ENERGY (OPT-IX) TO
068100              OPO-BASELINE-ENERGY-KWH.
068200     MOVE     OPW-SHF-OPT-NRG     (OPT-IX) TO
068300              OPO-OPTIMIZED-ENERGY-KWH.
068400     MOVE     OPW-AVAIL-PCT       (OPT-IX) TO
068500              OPO-RENEWABLE-AVAIL-PCT.
068600     MOVE     OPW-PRICE-USED      (OPT-IX) TO
068700              OPO-ENERGY-PRICE-KWH.
068800     WRITE    OPO-OPTIM-RECORD.
068900*
069000 FF400-EXIT.
069100     EXIT.
069200*
069300 FF500-CARBON-IMPACT-RTN.
069400     IF       WK-SHF-BASE-EMIS = ZERO
069500              MOVE ZERO TO WK-CARBON-IMPACT-PCT
069600     ELSE
069700              COMPUTE WK-CARBON-IMPACT-PCT ROUNDED =
069800                      (WK-SHF-BASE-EMIS - WK-SHF-OPT-EMIS)
069900                         / WK-SHF-BASE-EMIS * 100
070000     END-IF.
070100*
070200 FF500-EXIT.
070300     EXIT.
070400*
070500*----------------------------------------------------------------*
070600* GG000 - GREEN-SCALE-SIMULATOR. GREEN HOURS SCALE DOWN TO
070700*  ENERGY TIMES THE RENEWABLE FRACTION, NON-GREEN HOURS UNTOUCHED.
070800*  DISPLACED ENERGY COUNTED AS NON-RENEWABLE - SEE OP-ENG-004
070900*  SECTION 5.4.
071000*----------------------------------------------------------------*
071100*
071200 GG000-GREEN-SCALE-SIM-RTN SECTION.
071300*
071400 GG000-START.
071500     PERFORM  GG100-GREEN-SCALE-ONE-RTN THRU GG100-EXIT
071600              VARYING OPT-IX FROM 1 BY 1
071700              UNTIL OPT-IX > OPT-ENTRY-COUNT.
071800*
071900     COMPUTE  WK-GRN-OPT-EMIS ROUNDED = WK-GRN-OPT-EMIS +
072000              (WK-TOTAL-ENERGY - WK-GRN-OPT-ENERGY)
072100                 * WK-EF-NONREN.
072200*
072300     SUBTRACT WK-GRN-OPT-ENERGY FROM WK-TOTAL-ENERGY
072400              GIVING OPS-ENERGY-SAVINGS-KWH.
072500     SUBTRACT WK-GRN-OPT-COST   FROM WK-TOTAL-COST
072600              GIVING OPS-COST-SAVINGS.
072700     SUBTRACT WK-GRN-OPT-EMIS   FROM WK-TOTAL-EMIS
072800              GIVING OPS-EMIS-SAVINGS-KG.
072900*
073000     MOVE     "GREEN-SCALE"     TO OPS-STRATEGY-NAME.
073100     MOVE     WK-TOTAL-ENERGY   TO OPS-BASELINE-ENERGY-KWH.
073200     MOVE     WK-GRN-OPT-ENERGY TO OPS-OPTIMIZED-ENERGY-KWH.
073300     MOVE     WK-TOTAL-COST     TO OPS-BASELINE-COST.
073400     MOVE     WK-GRN-OPT-COST   TO OPS-OPTIMIZED-COST.
073500     MOVE     WK-TOTAL-EMIS     TO OPS-BASELINE-EMIS-KG.
073600     MOVE     WK-GRN-OPT-EMIS   TO OPS-OPTIMIZED-EMIS-KG.
073700     MOVE     ZERO              TO OPS-CARBON-IMPACT-PCT.
073800     PERFORM  HH100-PRINT-STRATEGY-BLOCK-RTN THRU HH100-EXIT.
073900*
074000 GG000-EXIT.
074100     EXIT.
074200*
074300 GG100-GREEN-SCALE-ONE-RTN.
074400     IF       OPW-AVAIL-FRACTION (OPT-IX) >=
074500              WK-RENEWABLE-THRESHOLD
074600              COMPUTE OPW-GRN-OPT-NRG (OPT-IX) ROUNDED =
074700                      OPW-BASELINE-ENERGY (OPT-IX) *
074800                      OPW-AVAIL-FRACTION (OPT-IX)
074900     ELSE
075000              MOVE    OPW-BASELINE-ENERGY (OPT-IX)
075100                                  TO OPW-GRN-OPT-NRG (OPT-IX)
075200     END-IF.
075300*
075400     ADD      OPW-GRN-OPT-NRG (OPT-IX) TO WK-GRN-OPT-ENERGY.
075500     COMPUTE  WK-PRICE-TEMP ROUNDED =
075600              OPW-GRN-OPT-NRG (OPT-IX) * WK-FLAT-PRICE.
075700     ADD      WK-PRICE-TEMP TO WK-GRN-OPT-COST.
075800     COMPUTE  WK-MIX-TEMP-1 ROUNDED =
075900              OPW-GRN-OPT-NRG (OPT-IX) * WK-EF-REN.
076000     ADD      WK-MIX-TEMP-1 TO WK-GRN-OPT-EMIS.
076100*
076200 GG100-EXIT.
076300     EXIT.
076400*
076500*----------------------------------------------------------------*
076600* HH000 - PRINT ROUTINES - HEADING, ONE STRATEGY BLOCK PER CALL,
076700*  THE SHIFT CARBON LINE AND THE TRAILER. NO CONTROL BREAKS - A
076800*  SINGLE RUN-LEVEL REGISTER ONLY.
076900*----------------------------------------------------------------*
077000*
077100 HH000-PRINT-HEADING-RTN  SECTION.
077200*
077300 HH000-START.
077400     OPEN     OUTPUT RESULTS-REPORT.
077500     IF       RESULTS-REPORT-STATUS NOT = "00"
077600              DISPLAY OP006
077700              STOP RUN
077800     END-IF.
077900*
078000     MOVE     PROG-NAME     TO WHL-PROG-NAME.
078100     MOVE     WS-HEAD-LINE-1 TO OPR-PRINT-LINE.
078200     WRITE    OPR-PRINT-LINE AFTER ADVANCING TOP-OF-FORM.
078300*
078400     COMPUTE  WHL2-THRESHOLD   ROUNDED = WKX-THRESHOLD.
078500     COMPUTE  WHL2-FLAT-PRICE  ROUNDED = WKX-FLAT-PRICE.
078600     COMPUTE  WHL2-EF-NONREN   ROUNDED = WKX-EF-NONREN.
078700     COMPUTE  WHL2-EF-REN      ROUNDED = WKX-EF-REN.
078800     COMPUTE  WHL2-LOAD-FACTOR ROUNDED = WKX-LOAD-FACTOR.
078900     MOVE     WS-HEAD-LINE-2 TO OPR-PRINT-LINE.
079000     WRITE    OPR-PRINT-LINE AFTER ADVANCING 1 LINE.
079100*
079200     MOVE     WS-HEAD-LINE-3 TO OPR-PRINT-LINE.
079300     WRITE    OPR-PRINT-LINE AFTER ADVANCING 2 LINES.
079400*
079500 HH000-EXIT.
079600     EXIT.
079700*
079800 HH100-PRINT-STRATEGY-BLOCK-RTN.
079900     MOVE     OPS-STRATEGY-NAME    TO WDL-STRATEGY.
080000     MOVE     "ENERGY KWH"         TO WDL-METRIC.
080100     COMPUTE  WDL-BASELINE  ROUNDED = OPS-BASELINE-ENERGY-KWH.
080200     COMPUTE  WDL-OPTIMIZED ROUNDED = OPS-OPTIMIZED-ENERGY-KWH.
080300     COMPUTE  WDL-SAVINGS   ROUNDED = OPS-ENERGY-SAVINGS-KWH.
080400     MOVE     WS-DETAIL-LINE       TO OPR-PRINT-LINE.
080500     WRITE    OPR-PRINT-LINE AFTER ADVANCING 2 LINES.
080600*
080700     MOVE     SPACES               TO WDL-STRATEGY.
080800     MOVE     "COST $"             TO WDL-METRIC.
080900     COMPUTE  WDL-BASELINE  ROUNDED = OPS-BASELINE-COST.
081000     COMPUTE  WDL-OPTIMIZED ROUNDED = OPS-OPTIMIZED-COST.
081100     COMPUTE  WDL-SAVINGS   ROUNDED = OPS-COST-SAVINGS.
081200     MOVE     WS-DETAIL-LINE       TO OPR-PRINT-LINE.
081300     WRITE    OPR-PRINT-LINE AFTER ADVANCING 1 LINE.
081400*
081500     MOVE     "EMISSIONS KG"       TO WDL-METRIC.
081600     COMPUTE  WDL-BASELINE  ROUNDED = OPS-BASELINE-EMIS-KG.
081700     COMPUTE  WDL-OPTIMIZED ROUNDED = OPS-OPTIMIZED-EMIS-KG.
081800     COMPUTE  WDL-SAVINGS   ROUNDED = OPS-EMIS-SAVINGS-KG.
081900     MOVE     WS-DETAIL-LINE       TO OPR-PRINT-LINE.
082000     WRITE    OPR-PRINT-LINE AFTER ADVANCING 1 LINE.
082100*
082200 HH100-EXIT.
082300     EXIT.
082400*
082500 HH200-PRINT-CARBON-LINE-RTN.
082600     MOVE     WK-CARBON-IMPACT-PCT TO WCL-PCT.
082700     MOVE     WS-CARBON-LINE       TO OPR-PRINT-LINE.
082800     WRITE    OPR-PRINT-LINE AFTER ADVANCING 1 LINE.
082900*
083000 HH200-EXIT.
083100     EXIT.
083200*
083300 HH900-PRINT-TRAILER-RTN  SECTION.
083400*
083500 HH900-START.
083600     MOVE     OPT-RECS-READ       TO WTL-RECS-READ.
083700     MOVE     OPT-RECS-REJECTED   TO WTL-RECS-REJECTED.
083800     MOVE     OPT-RECS-PROCESSED  TO WTL-RECS-PROCESSED.
083900     MOVE     WS-TRAILER-LINE     TO OPR-PRINT-LINE.
084000     WRITE    OPR-PRINT-LINE AFTER ADVANCING 3 LINES.
084100*
084200 HH900-EXIT.
084300     EXIT.
084400*
084500*----------------------------------------------------------------*
084600* ZZ100 - SHARED MIX-WEIGHTED EMISSIONS CALCULATION, USED BY BOTH
084700*  THE THRESHOLD AND SHIFT BASELINE PASSES SO THE FORMULA LIVES
084800*  IN ONE PLACE - SEE OP-ENG-004 SECTION 4, RULE 2.
084900*----------------------------------------------------------------*
085000*
085100 ZZ100-MIX-EMISSIONS-RTN.
085200     COMPUTE  WK-ONE-MINUS-FRAC ROUNDED =
085300              1 - OPW-AVAIL-FRACTION (OPT-IX).
085400     COMPUTE  WK-MIX-TEMP-1 ROUNDED =
085500              OPW-BASELINE-ENERGY (OPT-IX) * WK-EF-NONREN
085600                 * WK-ONE-MINUS-FRAC
085700            + OPW-BASELINE-ENERGY (OPT-IX) * WK-EF-REN
085800                 * OPW-AVAIL-FRACTION (OPT-IX).
085900*
086000 ZZ100-EXIT.
086100     EXIT.
086200*

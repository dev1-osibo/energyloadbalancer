000100*****************************************************
000200*                                                    *
000300*   FILE CONTROL ENTRY FOR OPTIMIZED HOURS FILE      *
000400*      (SHIFT-SIMULATOR DETAIL OUTPUT)               *
000500*                                                    *
000600*****************************************************
000700* 12/11/25 VBC - CREATED.                                           AS9912
000800*
000900     SELECT   OPTIMIZED-HOURS ASSIGN       "OPTMHRS"
001000                              ORGANIZATION SEQUENTIAL
001100                              STATUS       OPTIMIZED-HOURS-STATUS.
001200*

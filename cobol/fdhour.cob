000100*****************************************************
000200*                                                    *
000300*   RECORD DEFINITION FOR HOURLY USAGE FILE         *
000400*      ONE RECORD PER HOUR, ASCENDING TIMESTAMP     *
000500*                                                    *
000600*****************************************************
000700* FILE SIZE 40 BYTES, PADDED TO 48 BY FILLER, SAME
000800*  HABIT AS THE OLD PY-PR1 FILE - ALLOW ROOM FOR A
000900*  FUTURE HOURLY FLAG BYTE OR TWO WITHOUT A RESIZE.
001000*
001100* 04/11/25 VBC - CREATED.                                           AS9901
001200* 21/11/25 VBC - ADDED OPH-ENERGY-PRICE, WAS FLAT ONLY.             AS9918
001300*
001400 FD  HOURLY-USAGE.
001500*
001600 01  OPH-HOURLY-RECORD.
001700     03  OPH-TIMESTAMP            PIC X(19).
001800*                                    YYYY-MM-DD HH:MM:SS SORT KEY.
001900     03  OPH-WORKLOAD-ENERGY-KWH  PIC S9(7)V9(4).
002000*                                    WORKLOAD ENERGY FOR THE HOUR.
002100     03  OPH-RENEWABLE-AVAIL-PCT  PIC 9(3)V9(2).
002200*                                    GRID RENEWABLE AVAIL, 0-100.
002300     03  OPH-ENERGY-PRICE-KWH     PIC 9(1)V9(4).
002400*                                    $/KWH, ZERO MEANS FLAT PRICE.
002500     03  FILLER                   PIC X(08).
002600*

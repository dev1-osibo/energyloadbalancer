000100*****************************************************
000200*                                                    *
000300*   RECORD DEFINITION FOR RESULTS REPORT FILE        *
000400*      132 COLUMN PRINT LINE, BUILT IN WS AND        *
000500*      MOVED ACROSS BEFORE EACH WRITE                *
000600*                                                    *
000700*****************************************************
000800* 04/11/25 VBC - CREATED.                                           AS9903
000900*
001000 FD  RESULTS-REPORT.
001100*
001200 01  OPR-PRINT-LINE.
001300     03  OPR-PRINT-TEXT       PIC X(130).
001400     03  FILLER               PIC X(002).
001500*

000100*****************************************************
000200*                                                    *
000300*   RECORD DEFINITION FOR RUN PARAMETER FILE         *
000400*      SINGLE RECORD, ABSENT FIELDS TAKE DEFAULTS    *
000500*                                                    *
000600*****************************************************
000700* FILE SIZE 23 BYTES, PADDED TO 32 BY FILLER.
000800*
000900* 04/11/25 VBC - CREATED.                                           AS9902
001000* 10/11/25 VBC - ADDED OPP-LOAD-FACTOR, WAS HARD 1.00.              AS9909
001100*
001200 FD  RUN-PARAMS.
001300*
001400 01  OPP-PARAM-RECORD.
001500     03  OPP-RENEWABLE-THRESHOLD  PIC 9V9(4).
001600*                                    GREEN-HOUR CUTOFF 0-1, .70
001700     03  OPP-FLAT-PRICE-KWH       PIC 9V9(4).
001800*                                    FLAT $/KWH IF NO HOURLY, .10
001900     03  OPP-EF-NON-RENEWABLE     PIC 9V9(4).
002000*                                    KG CO2 PER KWH NON-REN, .50
002100     03  OPP-EF-RENEWABLE         PIC 9V9(4).
002200*                                    KG CO2 PER KWH RENEWABLE, .02
002300     03  OPP-LOAD-FACTOR          PIC 9V9(2).
002400*                                    WORKLOAD MULTIPLIER, DEF 1.00
002500     03  FILLER                   PIC X(09).
002600*
